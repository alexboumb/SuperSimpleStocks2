000100******************************************************************
000200* Author: S PRAJAPATI
000300* Date: 10-03-1989
000400* Purpose: GBCE END-OF-DAY STOCK VALUATION BATCH.  POSTS THE
000500*        : DAY'S TRADE TICKETS AGAINST THE 5-ROW STOCK MASTER,
000600*        : COMPUTES THE VOLUME WEIGHTED STOCK PRICE PER STOCK
000700*        : AND THE GBCE ALL SHARE INDEX, THEN RUNS THE DIVIDEND
000800*        : YIELD / P-E RATIO QUERY FLOW AGAINST THE SAME MASTER.
000900* Tectonics: COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID.      STKVAL01.
001400 AUTHOR.          S PRAJAPATI.
001500 INSTALLATION.    GBCE MARKET OPERATIONS - BATCH SYSTEMS.
001600 DATE-WRITTEN.    10-03-1989.
001700 DATE-COMPILED.
001800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001900******************************************************************
002000*  CHANGE LOG                                                     STKVAL01
002100*  DATE        BY   TICKET  DESCRIPTION                           STKVAL01
002200*  ----------  ---  ------  ----------------------------------
002300*  10-03-1989  SP   ORIG    INITIAL BATCH - TRADE POSTING AND     STKVAL01
002400*                           VWSP PER STOCK ONLY.
002500*  02-07-1989  SP   TR-101  ADDED ALL SHARE INDEX (GEOMETRIC      STKVAL01
002600*                           MEAN) SECTION AT END OF RUN.
002700*  22-11-1991  SP   TR-114  ADDED PREFERRED-STOCK DIVIDEND YIELD  STKVAL01
002800*                           FORMULA AND THE QUERY-IN SECTION.
002900*  19-08-1992  SP   TR-120  P-E RATIO ZERO-DIVIDEND CONDITION     STKVAL01
003000*                           NOW PRINTS ON THE REPORT INSTEAD OF
003100*                           ABENDING THE STEP.
003200*  14-02-1996  RDM  TR-230  WIDENED PAR VALUE AND TRADE           STKVAL01
003300*                           QUANTITY/PRICE FIELDS.
003400*  09-10-1997  RDM  TR-241  TRADE HISTORY TABLE RAISED FROM 100   STKVAL01
003500*                           TO 500 LINES PER STOCK - VOLUME GREW.
003600*  11-12-1998  JMK  Y2K01   TIMESTAMP FIELDS CONVERTED FROM       STKVAL01
003700*                           YYMMDDHHMMSS TO CCYYMMDDHHMMSS.
003800*  23-03-1999  JMK  Y2K01   WINDOW-START CENTURY/DATE ROLLOVER    STKVAL01
003900*                           RETESTED FOR 01-01-2000 CUTOVER.
004000*  30-06-2001  TLC  TR-266  AS-OF-TIMESTAMP NOW READ FROM THE     STKVAL01
004100*                           ASOFCARD CONTROL FILE INSTEAD OF
004200*                           BEING HARD-CODED FOR THE TEST RUN.
004300*  17-04-2003  DPK  TR-281  1120-VALIDATE-TRADE-REC NOW REJECTS   STKVAL01
004400*                           A ZERO TRD-TIMESTAMP - WAS SLIPPING
004500*                           THROUGH AND BEING POSTED BY 1200.
004600*  24-04-2003  DPK  TR-282  SECTION 1 OF THE REPORT WAS LISTING   STKVAL01
004700*                           STOCKS IN MASTER-FILE ORDER (TEA/POP/
004800*                           ALE/GIN/JOE) INSTEAD OF THE ORDER EACH
004900*                           STOCK FIRST TRADED.  1200-POST-TRADE
005000*                           NOW STAMPS WS-TRADE-SEQ-MX THE FIRST
005100*                           TIME A STOCK TRADES AND 1300/1310
005200*                           DRIVE OFF THAT SEQUENCE INSTEAD OF
005300*                           THE MASTER-TABLE SUBSCRIPT.
005400*  09-08-2003  DPK  TR-284  0160-COMPUTE-WINDOW-START WAS         STKVAL01
005500*                           CLAMPING THE WINDOW START TO 00:00:00
005600*                           SAME DAY WHENEVER THE 5-MINUTE BORROW
005700*                           CROSSED MIDNIGHT, SHRINKING THE
005800*                           WINDOW INSTEAD OF REACHING INTO THE
005900*                           PRIOR DAY.  ADDED 0165/0166 TO BORROW
006000*                           A FULL CALENDAR DAY AND RUN THE
006100*                           WINDOW THE LAST 5 MINUTES OF THE
006200*                           PRIOR DAY, AS DESIGNED.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500*====================*
006600 CONFIGURATION SECTION.
006700*---------------------*
006800 SPECIAL-NAMES.
006900*    C01 DRIVES THE PRINTER CHANNEL SKIP ON THE VALUATION-RPT
007000*    LISTING.  STOCK-TYPE-CLASS LETS 1010 TEST COMMON/PREFERRED
007100*    IN ONE CLASS TEST INSTEAD OF TWO 88-LEVEL CHECKS.  UPSI-0
007200*    IS THE OPERATOR TRACE SWITCH - SET ON THE JOB CARD WHEN
007300*    SOMEONE IN OPS NEEDS TO SEE EVERY TRADE AS IT POSTS.
007400     C01 IS TOP-OF-FORM
007500     CLASS STOCK-TYPE-CLASS IS 'C' 'P'
007600     UPSI-0 IS WS-TRACE-SWITCH
007700         ON STATUS IS WS-TRACE-ON
007800         OFF STATUS IS WS-TRACE-OFF.
007900*
008000 INPUT-OUTPUT SECTION.
008100*---------------------*
008200 FILE-CONTROL.
008300*    ALL FIVE FILES ARE LINE SEQUENTIAL - THE FEED-CAPTURE AND
008400*    REFERENCE-DATA TEAMS BOTH DELIVER FLAT, PIPE-FREE TEXT
008500*    FILES OVERNIGHT, ONE RECORD PER LINE, NO BLOCKING.
008600     SELECT STOCK-MASTER-FILE ASSIGN TO STOCKMST
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-STKMST-STATUS.
008900*
009000     SELECT TRADE-IN-FILE     ASSIGN TO TRADEIN
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-TRDIN-STATUS.
009300*
009400     SELECT QUERY-IN-FILE     ASSIGN TO QUERYIN
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-QRYIN-STATUS.
009700*
009800     SELECT ASOF-CARD-FILE    ASSIGN TO ASOFCARD
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-ASOF-STATUS.
010100*
010200     SELECT VALUATION-RPT-FILE ASSIGN TO VALRPT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-VALRPT-STATUS.
010500*
010600*-----------------------*
010700 DATA DIVISION.
010800*-----------------------*
010900 FILE SECTION.
011000*
011100*    5-ROW STOCK MASTER, LOADED ONCE AT START OF RUN INTO
011200*    WS-MASTER-TABLE (1000-LOAD-STOCK-MASTER).
011300 FD  STOCK-MASTER-FILE RECORDING MODE F.
011400     COPY STKMSTR.
011500*
011600*    TODAY'S TRADE TICKETS, READ AND POSTED ONE AT A TIME
011700*    (1100-PROCESS-TRADES).  VOLUME RUNS A FEW THOUSAND LINES
011800*    ON A BUSY SESSION.
011900 FD  TRADE-IN-FILE RECORDING MODE F.
012000     COPY STKTRD.
012100*
012200*    AD-HOC DIV-YIELD/P-E PRICE QUERIES, READ AND ANSWERED ONE
012300*    AT A TIME (2000-PROCESS-QUERIES).
012400 FD  QUERY-IN-FILE RECORDING MODE F.
012500     COPY STKQRY.
012600*
012700*    ONE-LINE CONTROL CARD CARRYING THE AS-OF-TIMESTAMP FOR THE
012800*    RUN (TR-266) - REPLACES THE OLD HARD-CODED TEST VALUE.
012900 FD  ASOF-CARD-FILE RECORDING MODE F.
013000 01  ASOF-CARD-REC.
013100     05  ASOF-CARD-TIMESTAMP     PIC 9(14).
013200     05  FILLER                  PIC X(66).
013300*
013400*    PRINTER-IMAGE OUTPUT FOR THE VALUATION-RPT LISTING, ONE
013500*    LINE AT A TIME FROM THE WS-RPT-S1/S2 GROUPS IN STKRES.
013600 FD  VALUATION-RPT-FILE RECORDING MODE F.
013700 01  RPT-REC                     PIC X(100).
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100*    FILE STATUS CODES - ONE PER FILE, TESTED RIGHT AFTER EACH
014200*    OPEN IN 0100-OPEN-FILES.
014300 01  WS-FIELDS.
014400     05  WS-STKMST-STATUS        PIC X(02) VALUE SPACES.
014500     05  WS-TRDIN-STATUS         PIC X(02) VALUE SPACES.
014600     05  WS-QRYIN-STATUS         PIC X(02) VALUE SPACES.
014700     05  WS-ASOF-STATUS          PIC X(02) VALUE SPACES.
014800     05  WS-VALRPT-STATUS        PIC X(02) VALUE SPACES.
014900*
015000*    EOF SWITCHES FOR THE FOUR INPUT FILES, PLUS THE TWO
015100*    RECORD-LEVEL VALID/INVALID SWITCHES SET BY 1120 AND 2100.
015200 01  WS-SWITCHES.
015300     05  WS-STKMST-EOF-SW        PIC X(01) VALUE 'N'.
015400         88  STKMST-EOF              VALUE 'Y'.
015500     05  WS-TRDIN-EOF-SW         PIC X(01) VALUE 'N'.
015600         88  TRDIN-EOF               VALUE 'Y'.
015700     05  WS-QRYIN-EOF-SW         PIC X(01) VALUE 'N'.
015800         88  QRYIN-EOF               VALUE 'Y'.
015900     05  WS-TRADE-VALID-SW       PIC X(01) VALUE 'Y'.
016000         88  WS-TRADE-VALID          VALUE 'Y'.
016100     05  WS-QUERY-VALID-SW       PIC X(01) VALUE 'Y'.
016200         88  WS-QUERY-VALID          VALUE 'Y'.
016300*
016400*    RUN-WIDE COUNTERS FOR THE CONTROL TOTALS DISPLAYED AT
016500*    THE END OF 000-MAIN-LINE.  ALL COMP PER SHOP STANDARD.
016600 01  WS-COUNTS COMP.
016700*    SET ONLY BY 1000/1010, NEVER RESET - ONE LOAD PER RUN.
016800     05  WS-MASTER-COUNT         PIC 9(04) VALUE 0.
016900*    TRADES-READ/POSTED/REJECTED ALWAYS SATISFY READ = POSTED +
017000*    REJECTED - USEFUL CROSS-CHECK WHEN OPS QUESTIONS A RUN.
017100     05  WS-TRADES-READ          PIC 9(08) VALUE 0.
017200     05  WS-TRADES-POSTED        PIC 9(08) VALUE 0.
017300     05  WS-TRADES-REJECTED      PIC 9(08) VALUE 0.
017400     05  WS-QUERIES-READ         PIC 9(08) VALUE 0.
017500     05  WS-QUERIES-REJECTED     PIC 9(08) VALUE 0.
017600*    COUNTS STOCKS WITH AT LEAST ONE QUALIFYING TRADE - DRIVES
017700*    THE WS-SX LOOP LIMITS IN 1400 AND 1500.
017800     05  WS-STOCKS-TRADED        PIC 9(04) VALUE 0.
017900*
018000*    TABLE SUBSCRIPTS - WS-MX INDEXES WS-MASTER-TABLE, WS-HX
018100*    INDEXES A STOCK'S WSM-TRADE-HIST ROWS, WS-SX INDEXES
018200*    WS-VWSP-TABLE/WS-TRADE-SEQ-TABLE, WS-FX DRIVES THE
018300*    MASTER-TABLE SEARCH LOOP IN 1160.
018400 01  WS-SUBSCRIPTS COMP.
018500     05  WS-MX                   PIC 9(04) VALUE 0.
018600     05  WS-HX                   PIC 9(04) VALUE 0.
018700     05  WS-SX                   PIC 9(04) VALUE 0.
018800     05  WS-FX                   PIC 9(04) VALUE 0.
018900*
019000*    SCRATCH ITEMS CARRIED AS 77-LEVELS PER SHOP STANDARD -
019100*    SINGLE-USE COUNTERS AND SWITCHES THAT DO NOT BELONG TO
019200*    ANY LARGER WORKING-STORAGE GROUP.
019300 77  WS-FOUND-IDX            PIC 9(04) COMP VALUE 0.
019400*    SET BY 1160-FIND-MASTER-ENTRY, ZERO IF THE SYMBOL ON THE
019500*    CURRENT TRADE OR QUERY RECORD IS NOT ON THE MASTER.
019600 77  WS-PE-ERROR-SW          PIC X(01) VALUE 'N'.
019700     88  WS-PE-ERROR             VALUE 'Y'.
019800*    SET BY 2300-COMPUTE-PE-RATIO WHEN THE STOCK HAS NO
019900*    DIVIDEND - THE REPORT PRINTS AN ERROR TEXT OVERLAY
020000*    (SEE S2D-PE-AREA IN STKRES) RATHER THAN DIVIDE BY ZERO.
020100 77  WS-TRADE-ORDER-CTR      PIC 9(04) COMP VALUE 0.
020200*    COUNTS STOCKS AS THEY FIRST TRADE (TR-282) - DRIVES
020300*    WS-TRADE-SEQ-TABLE BELOW AND THE VARYING IN 1300.
020400*    TR-284 - LEAP-YEAR TEST AND DAY-COUNTDOWN WORK FIELDS FOR
020500*    0165-BORROW-CALENDAR-DAY'S MIDNIGHT ROLLBACK.
020600 77  WS-LY-QUOT-WK           PIC 9(04) COMP VALUE 0.
020700 77  WS-LY-REM-WK            PIC 9(02) COMP VALUE 0.
020800 77  WS-LEAP-YEAR-SW         PIC X(01) VALUE 'N'.
020900     88  WS-IS-LEAP-YEAR         VALUE 'Y'.
021000*
021100 01  WS-LOOKUP-FIELDS.
021200     05  WS-SEARCH-SYMBOL        PIC X(03).
021300     05  FILLER                  PIC X(03) VALUE SPACES.
021400*
021500*    CURRENT FILE-I/O ERROR TEXT, DISPLAYED BY 9900-ERR-HANDLING
021600*    BEFORE THE STEP ABENDS.
021700 01  WS-ERROR-FIELDS.
021800     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.
021900     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.
022000*
022100*    AS-OF-TIMESTAMP COMES OFF THE ASOFCARD CONTROL CARD (TR-266)
022200*    - THE INSTANT THE RUN TREATS AS "NOW" FOR BOTH THE 5-MINUTE
022300*    VWSP WINDOW AND ANY QUERY VALIDATION.
022400 01  WS-AS-OF-TIMESTAMP.
022500     05  AS-OF-TIMESTAMP         PIC 9(14).
022600     05  AS-OF-TS-PARTS REDEFINES AS-OF-TIMESTAMP.
022700         10  AS-OF-CCYYMMDD      PIC 9(08).
022800         10  AS-OF-HH            PIC 9(02).
022900         10  AS-OF-MIN           PIC 9(02).
023000         10  AS-OF-SS            PIC 9(02).
023100*
023200*    COMPUTED BY 0160-COMPUTE-WINDOW-START - AS-OF-TIMESTAMP
023300*    MINUS 5 MINUTES.  A TRADE QUALIFIES FOR VWSP ONLY IF ITS
023400*    TIMESTAMP FALLS BETWEEN THIS AND AS-OF-TIMESTAMP INCLUSIVE.
023500 01  WS-WINDOW-START-TS.
023600     05  WS-WINDOW-CCYYMMDD      PIC 9(08).
023700*    DATE-PARTS OVERLAY (TR-284) - LETS 0165-BORROW-CALENDAR-DAY
023800*    SUBSCRIPT THE YEAR/MONTH/DAY DIRECTLY, SAME PATTERN AS
023900*    STK-LISTING-DT-PARTS IN STKMSTR.
024000     05  WS-WINDOW-DT-PARTS REDEFINES WS-WINDOW-CCYYMMDD.
024100         10  WS-WINDOW-CCYY      PIC 9(04).
024200         10  WS-WINDOW-MM        PIC 9(02).
024300         10  WS-WINDOW-DD        PIC 9(02).
024400     05  WS-WINDOW-HH            PIC 9(02).
024500     05  WS-WINDOW-MIN           PIC 9(02).
024600     05  WS-WINDOW-SS            PIC 9(02).
024700*
024800 01  WS-WINDOW-START-NUM REDEFINES WS-WINDOW-START-TS
024900                                   PIC 9(14).
025000*
025100*    DAYS-IN-MONTH LOOKUP FOR 0165-BORROW-CALENDAR-DAY'S DATE
025200*    ROLLBACK (TR-284).  NO INTRINSIC FUNCTIONS ON THIS COMPILER,
025300*    SO THE TABLE IS BUILT THE SHOP'S USUAL WAY - ONE WIDE
025400*    PICTURE REDEFINED AS A 12-ROW OCCURS TABLE.  FEBRUARY'S
025500*    ENTRY (28) IS BUMPED TO 29 IN THE PARAGRAPH WHEN
025600*    WS-WINDOW-CCYY TESTS OUT AS A LEAP YEAR.
025700 01  WS-DAYS-IN-MONTH-VALUES.
025800     05  FILLER                  PIC X(24)
025900                                 VALUE '312831303130313130313031'.
026000 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-VALUES.
026100     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
026200*
026300*    RUNNING QUANTITY/AMOUNT ACCUMULATORS FOR ONE STOCK'S VWSP
026400*    CALCULATION (1320-ACCUM-ONE-TRADE-LINE) - RESET PER STOCK.
026500 01  WS-WORK-ACCUM COMP-3.
026600     05  WS-QTY-SUM-WK           PIC 9(10)       VALUE 0.
026700     05  WS-AMT-SUM-WK           PIC 9(14)V9(04) VALUE 0.
026800*
026900*    RUNNING PRODUCT FOR THE GEOMETRIC-MEAN ALL SHARE INDEX
027000*    CALCULATION (1400-COMPUTE-ALL-SHARE-INDEX).
027100 01  WS-INDEX-FIELDS COMP-3.
027200     05  WS-PRODUCT-OF-VWSP      PIC 9(18)V9(04) VALUE 1.
027300*
027400*    ONE-SHOT RESULT FIELDS FOR THE CURRENT QUERY RECORD -
027500*    OVERWRITTEN EACH TIME 2050-PROCESS-ONE-QUERY RUNS.
027600 01  WS-RESULT-FIELDS.
027700*    SIX DECIMAL PLACES - MATCHES S2D-DIV-YIELD'S EDIT PICTURE
027800*    IN STKRES SO THE MOVE ON THE REPORT LINE NEVER TRUNCATES.
027900     05  WS-DIVIDEND-YIELD       PIC 9(04)V9(06).
028000     05  WS-PE-RATIO             PIC 9(06)V9(04).
028100*    HOLDS THE RUN'S FINAL GEOMETRIC-MEAN INDEX VALUE UNTIL
028200*    1520-WRITE-INDEX-LINE MOVES IT TO S1T-VALUE.
028300     05  WS-ALL-SHARE-INDEX      PIC 9(08)V9(04).
028400*
028500*    IN-MEMORY IMAGE OF THE 5-ROW STOCK MASTER, LOADED ONCE BY
028600*    1000-LOAD-STOCK-MASTER.  EACH ENTRY CARRIES ITS OWN
028700*    TRADE-HISTORY SUB-TABLE SO 1200-POST-TRADE NEVER HAS TO
028800*    GO BACK TO THE MASTER FILE.
028900 01  WS-MASTER-TABLE.
029000     05  WS-MASTER-ENTRY OCCURS 5 TIMES.
029100*        SYMBOL/TYPE/DIVIDEND/PCT/PAR - COPIED STRAIGHT OFF THE
029200*        MASTER RECORD BY 1010, SUBSCRIPTED BY WS-MX THEREAFTER.
029300         10  WSM-SYMBOL          PIC X(03).
029400         10  WSM-TYPE            PIC X(01).
029500         10  WSM-LAST-DIVIDEND   PIC 9(08).
029600         10  WSM-FIXED-DIV-PCT   PIC 9(03)V9(04).
029700         10  WSM-PAR-VALUE       PIC 9(08).
029800*        SET 'Y' THE FIRST TIME 1200-POST-TRADE POSTS AGAINST
029900*        THIS ENTRY - NOW ONLY TESTED TO DECIDE WHETHER TO
030000*        STAMP WS-TRADE-SEQ-TABLE, NOT TO DRIVE 1300 (TR-282).
030100         10  WSM-TRADED-SW       PIC X(01) VALUE 'N'.
030200             88  WSM-HAS-TRADES      VALUE 'Y'.
030300*        HOW MANY ROWS OF WSM-TRADE-HIST BELOW ARE IN USE FOR
030400*        THIS STOCK THIS RUN - CAPPED AT 500 BY TR-241.
030500         10  WSM-TRADE-COUNT     PIC 9(04) COMP VALUE 0.
030600         10  WSM-TRADE-HIST OCCURS 500 TIMES.
030700             15  WSM-TRD-TIMESTAMP   PIC 9(14).
030800             15  WSM-TRD-QUANTITY    PIC 9(08).
030900             15  WSM-TRD-PRICE       PIC 9(08).
031000*
031100*    TR-282 - WS-TRADE-SEQ-MX(n) HOLDS THE WS-MASTER-TABLE
031200*    SUBSCRIPT OF THE N-TH STOCK TO TRADE THIS RUN.
031300*    1200-POST-TRADE STAMPS ONE ENTRY THE FIRST TIME A STOCK
031400*    TRADES; 1300/1310 WALK THIS TABLE RATHER THAN
031500*    WS-MASTER-TABLE SO SECTION 1 OF THE REPORT LISTS STOCKS
031600*    IN FIRST-TRADE ORDER, NOT MASTER-FILE ORDER.
031700 01  WS-TRADE-SEQ-TABLE.
031800     05  WS-TRADE-SEQ-ENTRY OCCURS 5 TIMES.
031900         10  WS-TRADE-SEQ-MX     PIC 9(04) COMP VALUE 0.
032000     05  FILLER                  PIC X(01) VALUE SPACE.
032100*
032200*    ONE ROW PER STOCK THAT TRADED, BUILT IN FIRST-TRADE ORDER
032300*    BY 1310-COMPUTE-VWSP-ONE-STOCK AND PRINTED IN THAT SAME
032400*    ORDER BY 1510-WRITE-ONE-S1-DETAIL.
032500 01  WS-VWSP-TABLE.
032600     05  WS-VWSP-ENTRY OCCURS 5 TIMES.
032700         10  WSV-SYMBOL          PIC X(03).
032800         10  WSV-VWSP            PIC 9(08)V9(04) COMP-3.
032900*
033000* REPORT PRINT-LINE LAYOUTS
033100 COPY STKRES.
033200*
033300******************************************************************
033400 PROCEDURE DIVISION.
033500*==================*
033600 000-MAIN-LINE.
033700*
033800*    TOP-LEVEL DRIVER - OPEN, READ CONTROL CARD, LOAD MASTER,
033900*    POST TRADES, VALUE EACH STOCK, WRITE SECTION 1, THEN
034000*    ANSWER QUERIES AND WRITE SECTION 2, IN THAT ORDER.  THE
034100*    RUN IS STRICTLY SEQUENTIAL - NO STEP STARTS UNTIL THE ONE
034200*    BEFORE IT HAS FULLY FINISHED.
034300     DISPLAY '****************************************'.
034400     DISPLAY '   GBCE END-OF-DAY STOCK VALUATION BATCH '.
034500     DISPLAY '   PROGRAM STKVAL01                      '.
034600     DISPLAY '****************************************'.
034700*
034800     PERFORM 0100-OPEN-FILES        THRU 0100-EXIT.
034900     PERFORM 0150-READ-ASOF-CARD    THRU 0150-EXIT.
035000     PERFORM 0160-COMPUTE-WINDOW-START THRU 0160-EXIT.
035100*
035200     PERFORM 1000-LOAD-STOCK-MASTER THRU 1000-EXIT.
035300     PERFORM 1100-PROCESS-TRADES    THRU 1100-EXIT.
035400     PERFORM 1300-COMPUTE-VWSP-ALL-STOCKS THRU 1300-EXIT.
035500     PERFORM 1400-COMPUTE-ALL-SHARE-INDEX THRU 1400-EXIT.
035600     PERFORM 1500-WRITE-TRADE-SECTION     THRU 1500-EXIT.
035700*
035800     PERFORM 2900-WRITE-S2-HEADINGS THRU 2900-EXIT.
035900     PERFORM 2000-PROCESS-QUERIES   THRU 2000-EXIT.
036000*
036100     DISPLAY '----------------------------------------'.
036200     DISPLAY 'TRADES READ       : ' WS-TRADES-READ.
036300     DISPLAY 'TRADES POSTED     : ' WS-TRADES-POSTED.
036400     DISPLAY 'TRADES REJECTED   : ' WS-TRADES-REJECTED.
036500     DISPLAY 'STOCKS WITH TRADES: ' WS-STOCKS-TRADED.
036600     DISPLAY 'QUERIES READ      : ' WS-QUERIES-READ.
036700     DISPLAY 'QUERIES REJECTED  : ' WS-QUERIES-REJECTED.
036800     DISPLAY '----------------------------------------'.
036900*
037000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
037100*
037200     STOP RUN.
037300*
037400******************************************************************
037500* FILE OPEN / CONTROL CARD / WINDOW SETUP
037600******************************************************************
037700 0100-OPEN-FILES.
037800*
037900*    OPENS ALL FIVE FILES AND ABENDS THE STEP VIA 9900 IF ANY
038000*    STATUS COMES BACK NOT '00' - NO SENSE RUNNING THE POSTING
038100*    LOGIC AGAINST A FILE THAT IS NOT THERE.
038200*    REFERENCE-DATA FEED - MUST OPEN CLEAN BEFORE 1000 CAN LOAD
038300*    THE 5-ROW WS-MASTER-TABLE.
038400     OPEN INPUT  STOCK-MASTER-FILE.
038500     IF WS-STKMST-STATUS NOT = '00'
038600         MOVE 'ERROR OPENING STOCK-MASTER-FILE' TO WS-ERR-MSG
038700         MOVE WS-STKMST-STATUS TO WS-ERR-CDE
038800         PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
038900     END-IF.
039000*
039100*    TODAY'S TRADE TICKET FEED - READ BY 1100.
039200     OPEN INPUT  TRADE-IN-FILE.
039300     IF WS-TRDIN-STATUS NOT = '00'
039400         MOVE 'ERROR OPENING TRADE-IN-FILE' TO WS-ERR-MSG
039500         MOVE WS-TRDIN-STATUS TO WS-ERR-CDE
039600         PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
039700     END-IF.
039800*
039900*    DIV-YIELD/P-E PRICE QUERY FEED - READ BY 2000.
040000     OPEN INPUT  QUERY-IN-FILE.
040100     IF WS-QRYIN-STATUS NOT = '00'
040200         MOVE 'ERROR OPENING QUERY-IN-FILE' TO WS-ERR-MSG
040300         MOVE WS-QRYIN-STATUS TO WS-ERR-CDE
040400         PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
040500     END-IF.
040600*
040700*    ONE-LINE AS-OF-TIMESTAMP CONTROL CARD (TR-266) - READ BY
040800*    0150 RIGHT AFTER THIS OPEN RETURNS.
040900     OPEN INPUT  ASOF-CARD-FILE.
041000     IF WS-ASOF-STATUS NOT = '00'
041100         MOVE 'ERROR OPENING ASOF-CARD-FILE' TO WS-ERR-MSG
041200         MOVE WS-ASOF-STATUS TO WS-ERR-CDE
041300         PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
041400     END-IF.
041500*
041600*    PRINTER-IMAGE LISTING - OPENED OUTPUT, WRITTEN BY 1500/2000.
041700     OPEN OUTPUT VALUATION-RPT-FILE.
041800     IF WS-VALRPT-STATUS NOT = '00'
041900         MOVE 'ERROR OPENING VALUATION-RPT-FILE' TO WS-ERR-MSG
042000         MOVE WS-VALRPT-STATUS TO WS-ERR-CDE
042100         PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
042200     END-IF.
042300*
042400 0100-EXIT.
042500     EXIT.
042600*----------------------------------------------------------------*
042700 0150-READ-ASOF-CARD.
042800*----------------------------------------------------------------*
042900*    TR-266 - AS-OF-TIMESTAMP COMES IN ON A ONE-LINE CONTROL
043000*    CARD SO THE RUN IS DETERMINISTIC (WAS HARD-CODED).
043100*
043200     READ ASOF-CARD-FILE
043300         AT END
043400             MOVE 'ASOFCARD CONTROL CARD MISSING' TO WS-ERR-MSG
043500             MOVE SPACES TO WS-ERR-CDE
043600             PERFORM 9900-ERR-HANDLING THRU 9900-EXIT
043700     END-READ.
043800     MOVE ASOF-CARD-TIMESTAMP TO AS-OF-TIMESTAMP.
043900*
044000 0150-EXIT.
044100     EXIT.
044200*----------------------------------------------------------------*
044300 0160-COMPUTE-WINDOW-START.
044400*----------------------------------------------------------------*
044500*    WINDOW-START = AS-OF-TIMESTAMP MINUS 5 MINUTES.  TR-284 -
044600*    WHEN THE BORROW RUNS THE WINDOW START PAST MIDNIGHT THE
044700*    DATE PART IS NOW ROLLED BACK A CALENDAR DAY BY               STKVAL01
044800*    0165-BORROW-CALENDAR-DAY, INSTEAD OF BEING CLAMPED TO
044900*    00:00:00 THE SAME DAY (SEE CHANGE LOG).                      STKVAL01
045000*
045100     MOVE AS-OF-CCYYMMDD TO WS-WINDOW-CCYYMMDD.
045200     MOVE AS-OF-SS       TO WS-WINDOW-SS.
045300*
045400*    SAME HOUR - NO BORROW NEEDED.
045500     IF AS-OF-MIN NOT < 5
045600         COMPUTE WS-WINDOW-MIN = AS-OF-MIN - 5
045700         MOVE AS-OF-HH TO WS-WINDOW-HH
045800     ELSE
045900*        BORROW AN HOUR - AS-OF-MIN UNDER 5, SO THE WINDOW
046000*        START FALLS INTO THE PRECEDING HOUR.
046100         IF AS-OF-HH NOT < 1
046200             COMPUTE WS-WINDOW-MIN = AS-OF-MIN - 5 + 60
046300             COMPUTE WS-WINDOW-HH  = AS-OF-HH - 1
046400         ELSE
046500*            BORROW A CALENDAR DAY - AS-OF-HH IS MIDNIGHT AND
046600*            AS-OF-MIN IS UNDER 5, SO THE WINDOW START FALLS
046700*            INTO THE LAST HOUR OF THE PRECEDING DAY.
046800             COMPUTE WS-WINDOW-MIN = AS-OF-MIN - 5 + 60
046900             MOVE 23 TO WS-WINDOW-HH
047000             PERFORM 0165-BORROW-CALENDAR-DAY THRU 0165-EXIT
047100         END-IF
047200     END-IF.
047300*
047400 0160-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 0165-BORROW-CALENDAR-DAY.
047800*----------------------------------------------------------------*
047900*    TR-284 - DECREMENTS WS-WINDOW-CCYYMMDD (ALREADY MOVED OFF
048000*    AS-OF-CCYYMMDD BY 0160 ABOVE) BY ONE CALENDAR DAY, ROLLING
048100*    MONTH AND YEAR AS NEEDED.  NO INTRINSIC FUNCTIONS ON THIS
048200*    COMPILER - THE DAY COUNT COMES OUT OF WS-DAYS-IN-MONTH,
048300*    BUMPED FOR FEBRUARY IN A LEAP YEAR BY 0166 BELOW.
048400*
048500     IF WS-WINDOW-DD > 1
048600         SUBTRACT 1 FROM WS-WINDOW-DD
048700     ELSE
048800*        FIRST OF THE MONTH - BACK UP TO THE LAST DAY OF THE
048900*        PRIOR MONTH (DECEMBER OF THE PRIOR YEAR IF JANUARY).
049000         IF WS-WINDOW-MM > 1
049100             SUBTRACT 1 FROM WS-WINDOW-MM
049200         ELSE
049300             MOVE 12 TO WS-WINDOW-MM
049400             SUBTRACT 1 FROM WS-WINDOW-CCYY
049500         END-IF
049600         PERFORM 0166-SET-LEAP-YEAR-SW THRU 0166-EXIT
049700         MOVE WS-DAYS-IN-MONTH(WS-WINDOW-MM) TO WS-WINDOW-DD
049800         IF WS-WINDOW-MM = 2 AND WS-IS-LEAP-YEAR
049900             MOVE 29 TO WS-WINDOW-DD
050000         END-IF
050100     END-IF.
050200*
050300 0165-EXIT.
050400     EXIT.
050500*----------------------------------------------------------------*
050600 0166-SET-LEAP-YEAR-SW.
050700*----------------------------------------------------------------*
050800*    TR-284 - STANDARD GREGORIAN LEAP-YEAR TEST DONE WITH
050900*    DIVIDE/REMAINDER SINCE THIS COMPILER HAS NO INTRINSIC
051000*    FUNCTIONS - DIVISIBLE BY 4, EXCEPT CENTURY YEARS MUST ALSO
051100*    BE DIVISIBLE BY 400.
051200*
051300     MOVE 'N' TO WS-LEAP-YEAR-SW.
051400     DIVIDE WS-WINDOW-CCYY BY 4 GIVING WS-LY-QUOT-WK
051500         REMAINDER WS-LY-REM-WK.
051600     IF WS-LY-REM-WK = 0
051700         MOVE 'Y' TO WS-LEAP-YEAR-SW
051800         DIVIDE WS-WINDOW-CCYY BY 100 GIVING WS-LY-QUOT-WK
051900             REMAINDER WS-LY-REM-WK
052000         IF WS-LY-REM-WK = 0
052100             MOVE 'N' TO WS-LEAP-YEAR-SW
052200             DIVIDE WS-WINDOW-CCYY BY 400 GIVING WS-LY-QUOT-WK
052300                 REMAINDER WS-LY-REM-WK
052400             IF WS-LY-REM-WK = 0
052500                 MOVE 'Y' TO WS-LEAP-YEAR-SW
052600             END-IF
052700         END-IF
052800     END-IF.
052900*
053000 0166-EXIT.
053100     EXIT.
053200*
053300******************************************************************
053400* STOCK MASTER LOAD
053500******************************************************************
053600 1000-LOAD-STOCK-MASTER.
053700*
053800*    DRIVER - READS THE ENTIRE 5-ROW MASTER FILE ONCE, BEFORE A
053900*    SINGLE TRADE OR QUERY IS PROCESSED.
054000     PERFORM 1010-LOAD-ONE-MASTER-REC THRU 1010-EXIT
054100         UNTIL STKMST-EOF.
054200*
054300 1000-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------*
054600 1010-LOAD-ONE-MASTER-REC.
054700*----------------------------------------------------------------*
054800*    A BAD MASTER ROW (BLANK SYMBOL OR ZERO PAR VALUE) IS
054900*    DISPLAYED AND DROPPED - IT NEVER MAKES IT INTO
055000*    WS-MASTER-TABLE, SO NO TRADE OR QUERY WILL EVER MATCH IT.
055100     READ STOCK-MASTER-FILE
055200         AT END MOVE 'Y' TO WS-STKMST-EOF-SW
055300     END-READ.
055400*
055500     IF NOT STKMST-EOF
055600         IF STK-SYMBOL = SPACES OR STK-PAR-VALUE = ZERO
055700             DISPLAY '*** MASTER ROW REJECTED - BAD SYMBOL/PAR: '
055800                 STK-SYMBOL
055900         ELSE
056000             ADD 1 TO WS-MASTER-COUNT
056100             MOVE STK-SYMBOL TO
056200                      WSM-SYMBOL(WS-MASTER-COUNT)
056300             MOVE STK-TYPE           TO WSM-TYPE(WS-MASTER-COUNT)
056400             MOVE STK-LAST-DIVIDEND  TO
056500                      WSM-LAST-DIVIDEND(WS-MASTER-COUNT)
056600             MOVE STK-FIXED-DIV-PCT  TO
056700                      WSM-FIXED-DIV-PCT(WS-MASTER-COUNT)
056800             MOVE STK-PAR-VALUE      TO
056900                      WSM-PAR-VALUE(WS-MASTER-COUNT)
057000             IF STK-TYPE IS NOT STOCK-TYPE-CLASS
057100                 DISPLAY '*** WARNING - STOCK TYPE NOT C/P: '
057200                     STK-SYMBOL
057300             END-IF
057400         END-IF
057500     END-IF.
057600*
057700 1010-EXIT.
057800     EXIT.
057900*
058000******************************************************************
058100* TRADE POSTING
058200******************************************************************
058300 1100-PROCESS-TRADES.
058400*
058500*    DRIVER - READS AND POSTS EVERY TRADE TICKET IN THE FEED,
058600*    ONE AT A TIME, UNTIL END OF FILE.
058700     PERFORM 1150-PROCESS-ONE-TRADE THRU 1150-EXIT
058800         UNTIL TRDIN-EOF.
058900*
059000 1100-EXIT.
059100     EXIT.
059200*----------------------------------------------------------------*
059300 1110-READ-TRADE-REC.
059400*----------------------------------------------------------------*
059500*    ONE READ, ONE RECORD - NO BLOCKING ON THE LINE SEQUENTIAL
059600*    FEED.  1150 CALLS THIS ONCE PER PASS OF ITS DRIVING LOOP.
059700     READ TRADE-IN-FILE
059800         AT END MOVE 'Y' TO WS-TRDIN-EOF-SW
059900     END-READ.
060000*
060100 1110-EXIT.
060200     EXIT.
060300*----------------------------------------------------------------*
060400 1120-VALIDATE-TRADE-REC.
060500*----------------------------------------------------------------*
060600*    REJECTS (LOGGED, NOT POSTED) A TRADE WITH A BLANK SYMBOL,
060700*    A ZERO/MISSING TIMESTAMP, A SYMBOL NOT ON THE MASTER, OR A
060800*    QUANTITY/PRICE THAT IS NOT POSITIVE.  ON SUCCESS WS-MX IS
060900*    LEFT POINTING AT THE STOCK'S MASTER-TABLE ROW SO 1200 DOES
061000*    NOT HAVE TO SEARCH AGAIN.
061100     MOVE 'Y' TO WS-TRADE-VALID-SW.
061200     MOVE TRD-STOCK-SYMBOL TO WS-SEARCH-SYMBOL.
061300     PERFORM 1160-FIND-MASTER-ENTRY THRU 1160-EXIT.
061400*
061500     EVALUATE TRUE
061600*        BLANK SYMBOL - NOTHING TO POST AGAINST.
061700         WHEN TRD-STOCK-SYMBOL = SPACES
061800             MOVE 'N' TO WS-TRADE-VALID-SW
061900*        TR-281 - A ZERO TIMESTAMP WAS SLIPPING THROUGH AND
062000*        LANDING OUTSIDE EVERY VWSP WINDOW SILENTLY.
062100         WHEN TRD-TIMESTAMP = ZERO
062200             MOVE 'N' TO WS-TRADE-VALID-SW
062300*        SYMBOL NOT FOUND ON WS-MASTER-TABLE BY 1160.
062400         WHEN WS-FOUND-IDX = ZERO
062500             MOVE 'N' TO WS-TRADE-VALID-SW
062600*        ZERO OR NEGATIVE QUANTITY/PRICE - NOT A REAL TRADE.
062700         WHEN TRD-QUANTITY NOT > ZERO
062800             MOVE 'N' TO WS-TRADE-VALID-SW
062900         WHEN TRD-PRICE NOT > ZERO
063000             MOVE 'N' TO WS-TRADE-VALID-SW
063100         WHEN OTHER
063200             MOVE WS-FOUND-IDX TO WS-MX
063300     END-EVALUATE.
063400*
063500 1120-EXIT.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 1150-PROCESS-ONE-TRADE.
063900*----------------------------------------------------------------*
064000*    READ-VALIDATE-POST FOR ONE TRADE RECORD - A REJECTED TRADE
064100*    IS COUNTED AND DISPLAYED BUT NEVER REACHES 1200-POST-TRADE.
064200     PERFORM 1110-READ-TRADE-REC THRU 1110-EXIT.
064300*
064400     IF NOT TRDIN-EOF
064500         ADD 1 TO WS-TRADES-READ
064600         PERFORM 1120-VALIDATE-TRADE-REC THRU 1120-EXIT
064700         IF WS-TRADE-VALID
064800             PERFORM 1200-POST-TRADE THRU 1200-EXIT
064900             ADD 1 TO WS-TRADES-POSTED
065000         ELSE
065100             ADD 1 TO WS-TRADES-REJECTED
065200             DISPLAY '*** TRADE REJECTED - SYM: '
065300                 TRD-STOCK-SYMBOL ' TS: ' TRD-TIMESTAMP
065400         END-IF
065500     END-IF.
065600*
065700 1150-EXIT.
065800     EXIT.
065900*----------------------------------------------------------------*
066000 1160-FIND-MASTER-ENTRY.
066100*----------------------------------------------------------------*
066200*    SEARCHES WS-MASTER-TABLE FOR WS-SEARCH-SYMBOL.  RETURNS
066300*    THE TABLE SUBSCRIPT IN WS-FOUND-IDX, ZERO IF NOT FOUND.
066400*
066500     MOVE ZERO TO WS-FOUND-IDX.
066600     PERFORM 1165-TEST-ONE-ENTRY THRU 1165-EXIT
066700         VARYING WS-FX FROM 1 BY 1
066800             UNTIL WS-FX > WS-MASTER-COUNT
066900                OR WS-FOUND-IDX NOT = ZERO.
067000*
067100 1160-EXIT.
067200     EXIT.
067300*----------------------------------------------------------------*
067400 1165-TEST-ONE-ENTRY.
067500*----------------------------------------------------------------*
067600*    SERIAL SEARCH, ONE COMPARE PER CALL - ONLY 5 ROWS IN THE
067700*    TABLE, NO SEARCH VERB WARRANTED.
067800     IF WSM-SYMBOL(WS-FX) = WS-SEARCH-SYMBOL
067900         MOVE WS-FX TO WS-FOUND-IDX
068000     END-IF.
068100*
068200 1165-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------*
068500 1200-POST-TRADE.
068600*----------------------------------------------------------------*
068700*    TR-282 - THE FIRST TIME THIS STOCK TRADES THIS RUN, STAMP
068800*    THE NEXT WS-TRADE-ORDER-CTR SLOT IN WS-TRADE-SEQ-TABLE WITH
068900*    ITS MASTER-TABLE SUBSCRIPT SO 1300/1310 CAN WALK STOCKS IN
069000*    FIRST-TRADE ORDER LATER.  MUST TEST WSM-HAS-TRADES BEFORE
069100*    IT IS SET BELOW, NOT AFTER.
069200     IF WSM-TRADE-COUNT(WS-MX) < 500
069300         IF NOT WSM-HAS-TRADES(WS-MX)
069400             ADD 1 TO WS-TRADE-ORDER-CTR
069500             MOVE WS-MX TO WS-TRADE-SEQ-MX(WS-TRADE-ORDER-CTR)
069600         END-IF
069700         ADD 1 TO WSM-TRADE-COUNT(WS-MX)
069800         MOVE 'Y' TO WSM-TRADED-SW(WS-MX)
069900         MOVE TRD-TIMESTAMP TO
070000             WSM-TRD-TIMESTAMP(WS-MX WSM-TRADE-COUNT(WS-MX))
070100         MOVE TRD-QUANTITY  TO
070200             WSM-TRD-QUANTITY (WS-MX WSM-TRADE-COUNT(WS-MX))
070300         MOVE TRD-PRICE     TO
070400             WSM-TRD-PRICE    (WS-MX WSM-TRADE-COUNT(WS-MX))
070500         IF WS-TRACE-ON
070600             DISPLAY 'TRACE: POSTED ' TRD-STOCK-SYMBOL
070700                 ' QTY ' TRD-QUANTITY ' PRICE ' TRD-PRICE
070800         END-IF
070900     ELSE
071000         DISPLAY '*** TRADE HISTORY TABLE FULL FOR '
071100             TRD-STOCK-SYMBOL
071200     END-IF.
071300*
071400 1200-EXIT.
071500     EXIT.
071600*
071700******************************************************************
071800* VOLUME WEIGHTED STOCK PRICE
071900******************************************************************
072000 1300-COMPUTE-VWSP-ALL-STOCKS.
072100*
072200*    TR-282 - DRIVE OFF WS-TRADE-SEQ-TABLE (FIRST-TRADE ORDER),
072300*    NOT WS-MASTER-TABLE (MASTER-FILE LOAD ORDER), SO SECTION 1
072400*    OF THE REPORT LISTS STOCKS IN THE ORDER SPECIFIED.
072500     PERFORM 1310-COMPUTE-VWSP-ONE-STOCK THRU 1310-EXIT
072600         VARYING WS-SX FROM 1 BY 1
072700             UNTIL WS-SX > WS-TRADE-ORDER-CTR.
072800*
072900 1300-EXIT.
073000     EXIT.
073100*----------------------------------------------------------------*
073200 1310-COMPUTE-VWSP-ONE-STOCK.
073300*----------------------------------------------------------------*
073400*    WS-SX IS THIS STOCK'S FIRST-TRADE SEQUENCE NUMBER; TRANSLATE
073500*    IT TO THE MASTER-TABLE SUBSCRIPT BEFORE DOING ANYTHING ELSE.
073600*    EVERY SLOT 1 THRU WS-TRADE-ORDER-CTR WAS STAMPED BY
073700*    1200-POST-TRADE, SO THE STOCK AT WS-MX IS GUARANTEED TO
073800*    HAVE AT LEAST ONE TRADE - NO WSM-HAS-TRADES TEST NEEDED.
073900     MOVE WS-TRADE-SEQ-MX(WS-SX) TO WS-MX.
074000         ADD 1 TO WS-STOCKS-TRADED
074100         MOVE WSM-SYMBOL(WS-MX) TO WSV-SYMBOL(WS-STOCKS-TRADED)
074200         MOVE ZERO TO WS-QTY-SUM-WK
074300         MOVE ZERO TO WS-AMT-SUM-WK
074400*
074500         PERFORM 1320-ACCUM-ONE-TRADE-LINE THRU 1320-EXIT
074600             VARYING WS-HX FROM 1 BY 1
074700                 UNTIL WS-HX > WSM-TRADE-COUNT(WS-MX)
074800*
074900*    A STOCK CAN REACH HERE WITH NO TRADE ACTUALLY INSIDE THE
075000*    5-MINUTE WINDOW (ALL ITS TICKETS FELL OUTSIDE IT) - GUARD
075100*    THE DIVIDE AND SHOW A VWSP OF 1 RATHER THAN ABEND.
075200         IF WS-QTY-SUM-WK = ZERO
075300             MOVE 1 TO WSV-VWSP(WS-STOCKS-TRADED)
075400         ELSE
075500             COMPUTE WSV-VWSP(WS-STOCKS-TRADED) ROUNDED =
075600                 WS-AMT-SUM-WK / WS-QTY-SUM-WK
075700         END-IF.
075800*
075900 1310-EXIT.
076000     EXIT.
076100*----------------------------------------------------------------*
076200 1320-ACCUM-ONE-TRADE-LINE.
076300*----------------------------------------------------------------*
076400*    INCLUSIVE WINDOW TEST - A TRADE STAMPED EXACTLY ON THE
076500*    WINDOW START OR ON AS-OF-TIMESTAMP ITSELF STILL COUNTS.
076600*    ONE PASS HERE PER TRADE IN THE STOCK'S WSM-TRADE-COUNT,
076700*    CALLED BY 1310'S VARYING LOOP ON WS-HX.
076800     IF WSM-TRD-TIMESTAMP(WS-MX WS-HX) NOT < WS-WINDOW-START-NUM
076900        AND WSM-TRD-TIMESTAMP(WS-MX WS-HX) NOT > AS-OF-TIMESTAMP
077000*        VWSP = SUM(QTY*PRICE) / SUM(QTY) - THESE TWO FIELDS
077100*        ARE THE RUNNING NUMERATOR/DENOMINATOR, NOT THE RATIO
077200*        ITSELF.  1310 DIVIDES AFTER ALL TRADES ARE ACCUMULATED.
077300         ADD WSM-TRD-QUANTITY(WS-MX WS-HX) TO WS-QTY-SUM-WK
077400         COMPUTE WS-AMT-SUM-WK = WS-AMT-SUM-WK +
077500             (WSM-TRD-QUANTITY(WS-MX WS-HX) *
077600              WSM-TRD-PRICE(WS-MX WS-HX))
077700     END-IF.
077800*
077900 1320-EXIT.
078000     EXIT.
078100*
078200******************************************************************
078300* GBCE ALL SHARE INDEX  (GEOMETRIC MEAN OF THE VWSPs)
078400******************************************************************
078500 1400-COMPUTE-ALL-SHARE-INDEX.
078600*
078700*    GBCE ALL SHARE INDEX = NTH ROOT OF THE PRODUCT OF ALL N
078800*    VWSPs FOR THE RUN - GEOMETRIC MEAN, NOT ARITHMETIC, PER
078900*    THE ORIGINAL SPEC IN TR-101.  ZERO STOCKS TRADED = ZERO
079000*    INDEX, NOT A DIVIDE-BY-ZERO ABEND.
079100     MOVE 1 TO WS-PRODUCT-OF-VWSP.
079200*
079300     IF WS-STOCKS-TRADED > 0
079400         PERFORM 1410-MULTIPLY-ONE-VWSP THRU 1410-EXIT
079500             VARYING WS-SX FROM 1 BY 1
079600                 UNTIL WS-SX > WS-STOCKS-TRADED
079700         COMPUTE WS-ALL-SHARE-INDEX ROUNDED =
079800             WS-PRODUCT-OF-VWSP ** (1 / WS-STOCKS-TRADED)
079900     ELSE
080000         MOVE ZERO TO WS-ALL-SHARE-INDEX
080100     END-IF.
080200*
080300 1400-EXIT.
080400     EXIT.
080500*----------------------------------------------------------------*
080600 1410-MULTIPLY-ONE-VWSP.
080700*----------------------------------------------------------------*
080800*    RUNNING PRODUCT, ONE STOCK'S VWSP PER CALL - 1400 TAKES
080900*    THE NTH ROOT AFTER THE VARYING LOOP COMPLETES.
081000     COMPUTE WS-PRODUCT-OF-VWSP ROUNDED =
081100         WS-PRODUCT-OF-VWSP * WSV-VWSP(WS-SX).
081200*
081300 1410-EXIT.
081400     EXIT.
081500*
081600******************************************************************
081700* VALUATION-RPT SECTION 1 - TRADE VALUATION / ALL SHARE INDEX
081800******************************************************************
081900 1500-WRITE-TRADE-SECTION.
082000*
082100*    WS-VWSP-TABLE IS ALREADY IN FIRST-TRADE ORDER (TR-282) BY
082200*    THE TIME WE GET HERE - THIS PARAGRAPH JUST WRITES WHAT
082300*    1300 BUILT, HEADINGS, ONE DETAIL LINE PER TRADED STOCK,
082400*    THEN THE ALL SHARE INDEX TOTAL LINE.
082500     PERFORM 1900-WRITE-S1-HEADINGS THRU 1900-EXIT.
082600*
082700     PERFORM 1510-WRITE-ONE-S1-DETAIL THRU 1510-EXIT
082800         VARYING WS-SX FROM 1 BY 1
082900             UNTIL WS-SX > WS-STOCKS-TRADED.
083000*
083100     PERFORM 1520-WRITE-INDEX-LINE THRU 1520-EXIT.
083200*
083300 1500-EXIT.
083400     EXIT.
083500*----------------------------------------------------------------*
083600 1510-WRITE-ONE-S1-DETAIL.
083700*----------------------------------------------------------------*
083800*    ONE ROW OF WS-VWSP-TABLE PER CALL - WS-SX IS SET BY 1500'S
083900*    VARYING CLAUSE, NOT BY THIS PARAGRAPH.
084000     MOVE WSV-SYMBOL(WS-SX) TO S1D-SYMBOL.
084100     MOVE WSV-VWSP(WS-SX)   TO S1D-VWSP.
084200     WRITE RPT-REC FROM WS-RPT-S1-DETAIL.
084300*
084400 1510-EXIT.
084500     EXIT.
084600*----------------------------------------------------------------*
084700 1520-WRITE-INDEX-LINE.
084800*----------------------------------------------------------------*
084900*    LAST LINE OF SECTION 1 - REUSES THE S1D-DETAIL STORAGE VIA
085000*    THE WS-RPT-S1-TOTAL REDEFINITION, SEE STKRES.
085100     MOVE WS-ALL-SHARE-INDEX TO S1T-VALUE.
085200     WRITE RPT-REC FROM WS-RPT-S1-TOTAL.
085300*
085400 1520-EXIT.
085500     EXIT.
085600*----------------------------------------------------------------*
085700 1900-WRITE-S1-HEADINGS.
085800*----------------------------------------------------------------*
085900*    CALLED ONCE BY 1500, BEFORE THE FIRST S1D-DETAIL LINE.
086000     WRITE RPT-REC FROM WS-RPT-S1-HDG1.
086100     WRITE RPT-REC FROM WS-RPT-S1-HDG2.
086200     WRITE RPT-REC FROM WS-RPT-S1-HDG3.
086300*
086400 1900-EXIT.
086500     EXIT.
086600*
086700******************************************************************
086800* VALUATION-RPT SECTION 2 - DIVIDEND YIELD / P-E RATIO QUERIES
086900******************************************************************
087000 2000-PROCESS-QUERIES.
087100*
087200*    DRIVER - RUNS AFTER ALL TRADES ARE POSTED SO EVERY QUERY
087300*    SEES THE FULL DAY'S DIVIDEND/PAR DATA ON THE MASTER.
087400     PERFORM 2050-PROCESS-ONE-QUERY THRU 2050-EXIT
087500         UNTIL QRYIN-EOF.
087600*
087700 2000-EXIT.
087800     EXIT.
087900*----------------------------------------------------------------*
088000 2050-PROCESS-ONE-QUERY.
088100*----------------------------------------------------------------*
088200*    READ-VALIDATE-VALUE-WRITE FOR ONE QUERY RECORD - A REJECTED
088300*    QUERY IS COUNTED AND DISPLAYED BUT NEVER REACHES 2200.
088400     PERFORM 2110-READ-QUERY-REC THRU 2110-EXIT.
088500*
088600     IF NOT QRYIN-EOF
088700         ADD 1 TO WS-QUERIES-READ
088800         PERFORM 2100-VALIDATE-QUERY-REC THRU 2100-EXIT
088900         IF WS-QUERY-VALID
089000             PERFORM 2200-COMPUTE-DIV-YIELD THRU 2200-EXIT
089100             PERFORM 2300-COMPUTE-PE-RATIO  THRU 2300-EXIT
089200             PERFORM 2400-WRITE-QUERY-LINE  THRU 2400-EXIT
089300         ELSE
089400             ADD 1 TO WS-QUERIES-REJECTED
089500             DISPLAY '*** QUERY REJECTED - SYM: '
089600                 QRY-STOCK-SYMBOL
089700         END-IF
089800     END-IF.
089900*
090000 2050-EXIT.
090100     EXIT.
090200*----------------------------------------------------------------*
090300 2100-VALIDATE-QUERY-REC.
090400*----------------------------------------------------------------*
090500*    REJECTS (LOGGED, NOT ANSWERED) A QUERY WITH A BLANK SYMBOL,
090600*    A SYMBOL NOT ON THE MASTER, OR A PRICE THAT IS NOT
090700*    POSITIVE.  SAME WS-MX CONVENTION AS 1120 - LEFT POINTING
090800*    AT THE MASTER ROW ON SUCCESS.
090900     MOVE 'Y' TO WS-QUERY-VALID-SW.
091000     MOVE QRY-STOCK-SYMBOL TO WS-SEARCH-SYMBOL.
091100     PERFORM 1160-FIND-MASTER-ENTRY THRU 1160-EXIT.
091200*
091300     EVALUATE TRUE
091400*        BLANK SYMBOL - NO STOCK TO VALUE AGAINST.
091500         WHEN QRY-STOCK-SYMBOL = SPACES
091600             MOVE 'N' TO WS-QUERY-VALID-SW
091700*        1160 LEFT WS-FOUND-IDX AT ZERO - SYMBOL ISN'T ON
091800*        WS-MASTER-TABLE, SAME CONTRACT AS 1120 ABOVE.
091900         WHEN WS-FOUND-IDX = ZERO
092000             MOVE 'N' TO WS-QUERY-VALID-SW
092100*        A ZERO OR NEGATIVE QUOTED PRICE CAN'T YIELD A P/E.
092200         WHEN QRY-PRICE NOT > ZERO
092300             MOVE 'N' TO WS-QUERY-VALID-SW
092400         WHEN OTHER
092500             MOVE WS-FOUND-IDX TO WS-MX
092600     END-EVALUATE.
092700*
092800 2100-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------*
093100 2110-READ-QUERY-REC.
093200*----------------------------------------------------------------*
093300*    ONE READ, ONE RECORD - SAME PATTERN AS 1110 ON THE TRADE
093400*    SIDE.  2050 CALLS THIS ONCE PER PASS OF ITS DRIVING LOOP.
093500     READ QUERY-IN-FILE
093600         AT END MOVE 'Y' TO WS-QRYIN-EOF-SW
093700     END-READ.
093800*
093900 2110-EXIT.
094000     EXIT.
094100*----------------------------------------------------------------*
094200 2200-COMPUTE-DIV-YIELD.
094300*----------------------------------------------------------------*
094400*    COMMON STOCK: DIVIDEND YIELD = LAST DIVIDEND / PRICE.
094500*    PREFERRED STOCK: (FIXED DIVIDEND PCT * PAR VALUE) / PRICE.
094600*    TR-114 - ADDED THE PREFERRED FORMULA, ORIGINAL RUN ONLY
094700*    HAD COMMON STOCK.
094800     EVALUATE TRUE
094900         WHEN WSM-TYPE(WS-MX) = 'P'
095000             COMPUTE WS-DIVIDEND-YIELD ROUNDED =
095100                 (WSM-FIXED-DIV-PCT(WS-MX) * WSM-PAR-VALUE(WS-MX))
095200                     / QRY-PRICE
095300         WHEN OTHER
095400             COMPUTE WS-DIVIDEND-YIELD ROUNDED =
095500                 WSM-LAST-DIVIDEND(WS-MX) / QRY-PRICE
095600     END-EVALUATE.
095700*
095800 2200-EXIT.
095900     EXIT.
096000*----------------------------------------------------------------*
096100 2300-COMPUTE-PE-RATIO.
096200*----------------------------------------------------------------*
096300*    P/E RATIO = PRICE / DIVIDEND.  TR-120 - A ZERO-DIVIDEND
096400*    STOCK USED TO ABEND THE STEP ON THE DIVIDE; NOW IT SETS
096500*    WS-PE-ERROR-SW AND 2400 PRINTS AN ERROR TEXT OVERLAY
096600*    INSTEAD OF A NUMBER.
096700     IF WSM-LAST-DIVIDEND(WS-MX) = ZERO
096800         MOVE 'Y' TO WS-PE-ERROR-SW
096900         MOVE ZERO TO WS-PE-RATIO
097000     ELSE
097100         MOVE 'N' TO WS-PE-ERROR-SW
097200         COMPUTE WS-PE-RATIO ROUNDED =
097300             QRY-PRICE / WSM-LAST-DIVIDEND(WS-MX)
097400     END-IF.
097500*
097600 2300-EXIT.
097700     EXIT.
097800*----------------------------------------------------------------*
097900 2400-WRITE-QUERY-LINE.
098000*----------------------------------------------------------------*
098100*    ONE REPORT LINE PER ANSWERED QUERY.  P-E COLUMN CARRIES
098200*    EITHER THE NUMERIC RATIO OR THE TR-120 ERROR TEXT -
098300*    S2D-PE-AREA/S2D-PE-NUM ARE THE SAME BYTES, SEE STKRES.
098400     MOVE QRY-STOCK-SYMBOL  TO S2D-SYMBOL.
098500     MOVE QRY-PRICE         TO S2D-PRICE.
098600     MOVE WS-DIVIDEND-YIELD TO S2D-DIV-YIELD.
098700*
098800     IF WS-PE-ERROR
098900         MOVE '**ERROR: DIVIDEND ZERO**' TO S2D-PE-AREA
099000     ELSE
099100         MOVE WS-PE-RATIO TO S2D-PE-VALUE
099200     END-IF.
099300*
099400     WRITE RPT-REC FROM WS-RPT-S2-DETAIL.
099500*
099600 2400-EXIT.
099700     EXIT.
099800*----------------------------------------------------------------*
099900 2900-WRITE-S2-HEADINGS.
100000*----------------------------------------------------------------*
100100*    WRITTEN ONCE, BEFORE THE FIRST QUERY IS ANSWERED - SEE THE
100200*    PERFORM ORDER IN 000-MAIN-LINE (2900 THEN 2000, NOT INSIDE
100300*    2050 ITSELF, SO THE HEADINGS PRINT EVEN ON A ZERO-QUERY RUN).
100400     WRITE RPT-REC FROM WS-RPT-S2-HDG1.
100500     WRITE RPT-REC FROM WS-RPT-S2-HDG2.
100600     WRITE RPT-REC FROM WS-RPT-S2-HDG3.
100700*
100800 2900-EXIT.
100900     EXIT.
101000*
101100******************************************************************
101200* CLOSE-DOWN AND FILE-ERROR HANDLING
101300******************************************************************
101400 9000-CLOSE-FILES.
101500*
101600*    NORMAL END-OF-RUN CLOSE - NO STATUS CHECK, THE STEP IS
101700*    ABOUT TO STOP RUN ANYWAY.
101800     CLOSE STOCK-MASTER-FILE.
101900     CLOSE TRADE-IN-FILE.
102000     CLOSE QUERY-IN-FILE.
102100     CLOSE ASOF-CARD-FILE.
102200     CLOSE VALUATION-RPT-FILE.
102300*
102400 9000-EXIT.
102500     EXIT.
102600*----------------------------------------------------------------*
102700 9900-ERR-HANDLING.
102800*----------------------------------------------------------------*
102900*    REACHED ONLY FROM A FILE-OPEN OR ASOFCARD-MISSING FAILURE -
103000*    DISPLAYS THE ERROR TEXT AND FILE STATUS THEN STOPS THE RUN.
103100*    NO RECOVERY ATTEMPTED - OPERATIONS RERUNS THE STEP ONCE
103200*    THE FILE PROBLEM IS FIXED.
103300     DISPLAY '********************************************'.
103400     DISPLAY '  STKVAL01 ABEND - FILE I/O ERROR            '.
103500     DISPLAY '********************************************'.
103600     DISPLAY '  ' WS-ERR-MSG.
103700     DISPLAY '  FILE STATUS: ' WS-ERR-CDE.
103800     DISPLAY '********************************************'.
103900*
104000     STOP RUN.
104100*
104200 9900-EXIT.
104300     EXIT.
104400*---------------> END OF PROGRAM STKVAL01 <----------------------*
