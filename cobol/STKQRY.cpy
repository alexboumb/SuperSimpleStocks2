000100******************************************************************
000200*  STKQRY  --  GBCE DIVIDEND-YIELD / P-E RATIO QUERY RECORD      *
000300*  ONE ROW PER AD-HOC PRICE QUERY.  STKVAL01 SECTION 2 READS     *
000400*  THESE AND WRITES BACK A DIV-YIELD / P-E LINE PER QRY-PRICE.   *
000500*  SAME QUERY-REQUEST RECORD THE ON-LINE DEALER-ENQUIRY SCREEN   *
000600*  BUILDS - STKVAL01 ONLY USES THE SYMBOL AND PRICE FIELDS.      *
000700******************************************************************
000800*  CHANGE LOG                                                     STKQRY  
000900*  10-03-1989  SP   ORIG   INITIAL LAYOUT FOR PRICE QUERY FEED    STKQRY  
001000*  09-10-1997  RDM  TR-241 ADDED REQUEST-ID/DATE AND REQUESTOR-ID STKQRY  
001100*                    SO THE ENQUIRY SCREEN COULD TRACE A QUERY
001200*                    BACK TO THE DEALER WHO RAISED IT.
001300*  12-09-2002  TLC  TR-280 ADDED CHANNEL-CDE AND SOURCE-SYSTEM -  STKQRY  
001400*                    BATCH AND ON-LINE QUERIES NOW SHARE THIS
001500*                    ONE RECORD LAYOUT.
001600******************************************************************
001700*    KEY FIELD - 2100-VALIDATE-QUERY-REC REJECTS A BLANK SYMBOL
001800*    OR ONE NOT FOUND ON WS-MASTER-TABLE.
001900 01  STK-QUERY-REC.
002000     05  QRY-STOCK-SYMBOL        PIC X(03).
002100*    THE QUOTED PRICE 2200/2300 VALUE THE YIELD AND P/E RATIO
002200*    AGAINST - THE ONLY OTHER FIELD STKVAL01 ACTUALLY READS.
002300     05  QRY-PRICE               PIC 9(08).
002400*    REQUEST-ID/DATE/PARTS (TR-241) - DEALER-ENQUIRY SCREEN
002500*    TRACING FIELDS.  NOT USED BY THE BATCH ANSWER LOGIC.
002600     05  QRY-REQUEST-ID          PIC 9(08) VALUE ZERO.
002700     05  QRY-REQUEST-DATE        PIC 9(08) VALUE ZERO.
002800     05  QRY-REQUEST-DT-PARTS REDEFINES QRY-REQUEST-DATE.
002900         10  QRY-REQUEST-CCYY    PIC 9(04).
003000         10  QRY-REQUEST-MM      PIC 9(02).
003100         10  QRY-REQUEST-DD      PIC 9(02).
003200*    REQUESTOR-ID (TR-241) - WHICH DEALER RAISED THE QUERY.
003300     05  QRY-REQUESTOR-ID        PIC X(08) VALUE SPACES.
003400*    CHANNEL-CDE (TR-280) - BATCH OR ON-LINE ORIGIN, SINCE THIS
003500*    RECORD IS NOW SHARED BY BOTH FEEDS.
003600     05  QRY-CHANNEL-CDE         PIC X(01) VALUE 'B'.
003700         88  QRY-CHANNEL-BATCH       VALUE 'B'.
003800         88  QRY-CHANNEL-ONLINE      VALUE 'O'.
003900*    SOURCE-SYSTEM (TR-280) - ENQUIRY-SCREEN TRACING ONLY.
004000     05  QRY-SOURCE-SYSTEM       PIC X(04) VALUE SPACES.
004100     05  QRY-RESERVED-1          PIC X(10) VALUE SPACES.
004200     05  FILLER                  PIC X(03) VALUE SPACES.
