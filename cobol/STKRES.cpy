000100******************************************************************
000200*  STKRES   --  GBCE VALUATION-RPT PRINT-LINE LAYOUTS
000300*  HEADINGS, DETAIL AND TOTAL LINES FOR BOTH REPORT SECTIONS.
000400*  MOVED TO RPT-REC AND WRITTEN ONE LINE AT A TIME BY STKVAL01.
000500******************************************************************
000600*  CHANGE LOG                                                     STKRES  
000700*  10-03-1989  SP   ORIG   SECTION 1 HEADINGS AND DETAIL ONLY     STKRES  
000800*  22-11-1991  SP   TR-114 ADDED SECTION 2 (DIV YIELD / P-E)      STKRES  
000900*  14-02-1996  RDM  TR-230 ERROR-TEXT OVERLAY, ZERO DIVIDEND      STKRES  
001000*  24-04-2003  DPK  TR-282 COMMENTED EVERY PRINT LINE GROUP BELOW STKRES  
001100*                    SO THE NEXT PERSON TO TOUCH THE REPORT DOES
001200*                    NOT HAVE TO CROSS-REFERENCE STKVAL01 JUST TO
001300*                    FIND OUT WHICH MOVE FEEDS WHICH COLUMN.
001400******************************************************************
001500*    SECTION 1 HEADING LINE 1 - MOVED TO RPT-REC AND WRITTEN BY
001600*    1500-WRITE-TRADE-SECTION BEFORE THE FIRST S1D-DETAIL LINE.
001700*    100-BYTE PRINT LINE: 7-BYTE SYMBOL COLUMN, 35-BYTE TITLE
001800*    COLUMN, REST IS FILLER OUT TO THE FULL RPT-REC WIDTH.
001900 01  WS-RPT-S1-HDG1.
002000     05  S1H1-COL1           PIC X(07)  VALUE 'STOCK  '.
002100     05  S1H1-COL2           PIC X(35)  VALUE
002200         'VOLUME WEIGHTED STOCK PRICE'.
002300     05  FILLER              PIC X(58)  VALUE SPACES.
002400*
002500*    SECTION 1 HEADING LINE 2 - UNITS LINE UNDER THE TITLE.  THE
002600*    "4 dp" CALLOUT REMINDS THE READER S1D-VWSP CARRIES FOUR
002700*    DECIMAL PLACES OF PENCE, NOT POUNDS.
002800 01  WS-RPT-S1-HDG2.
002900     05  S1H2-COL1           PIC X(07)  VALUE 'SYM    '.
003000     05  S1H2-COL2           PIC X(35)  VALUE 'PENCE (4 dp)'.
003100     05  FILLER              PIC X(58)  VALUE SPACES.
003200*
003300*    SECTION 1 HEADING LINE 3 - UNDERSCORE RULE SEPARATING THE
003400*    HEADINGS FROM THE FIRST S1D-DETAIL LINE.
003500 01  WS-RPT-S1-HDG3.
003600     05  S1H3-COL1           PIC X(07)  VALUE '-----  '.
003700     05  S1H3-COL2           PIC X(35)  VALUE
003800         '----------------------------'.
003900     05  FILLER              PIC X(58)  VALUE SPACES.
004000*
004100*    ONE LINE PER TRADED STOCK - 1500-WRITE-TRADE-SECTION MOVES
004200*    WSV-SYMBOL/WSV-VWSP FROM WS-VWSP-TABLE HERE, ONE ROW PER
004300*    PASS OF THE WS-SX LOOP, IN FIRST-TRADE ORDER (TR-282).
004400 01  WS-RPT-S1-DETAIL.
004500     05  S1D-SYMBOL          PIC X(07).
004600     05  S1D-VWSP            PIC ZZZZZZZ9.9999.
004700     05  FILLER              PIC X(80)  VALUE SPACES.
004800*
004900*    ALL SHARE INDEX TOTAL LINE - REDEFINES THE DETAIL LINE SO
005000*    1400-COMPUTE-ALL-SHARE-INDEX CAN REUSE THE SAME RPT-REC
005100*    MOVE/WRITE LOGIC WITHOUT A SEPARATE 01-LEVEL GROUP.
005200 01  WS-RPT-S1-TOTAL REDEFINES WS-RPT-S1-DETAIL.
005300     05  S1T-LABEL           PIC X(20)  VALUE
005400         'ALL SHARE INDEX:    '.
005500     05  S1T-VALUE           PIC ZZZZZZZ9.9999.
005600     05  FILLER              PIC X(67)  VALUE SPACES.
005700*
005800*    SECTION 2 HEADING LINE 1 - DIV-YIELD/P-E QUERY ANSWER BLOCK.
005900*    FOUR COLUMNS: SYMBOL, THE QUOTED PRICE FROM THE QUERY CARD,
006000*    THE COMPUTED DIVIDEND YIELD, AND THE P/E RATIO.
006100 01  WS-RPT-S2-HDG1.
006200     05  S2H1-COL1           PIC X(07)  VALUE 'STOCK  '.
006300     05  S2H1-COL2           PIC X(10)  VALUE 'PRICE     '.
006400     05  S2H1-COL3           PIC X(13)  VALUE 'DIV YIELD    '.
006500     05  S2H1-COL4           PIC X(13)  VALUE 'P/E RATIO    '.
006600     05  FILLER              PIC X(57)  VALUE SPACES.
006700*
006800*    SECTION 2 HEADING LINE 2 - DECIMAL-PLACE CALLOUTS.  DIV
006900*    YIELD CARRIES SIX DECIMALS (SEE 2200-COMPUTE-DIV-YIELD'S
007000*    COMP-3 INTERMEDIATE), P/E CARRIES FOUR.
007100 01  WS-RPT-S2-HDG2.
007200     05  S2H2-COL1           PIC X(07)  VALUE 'SYM    '.
007300     05  S2H2-COL2           PIC X(10)  VALUE 'PENCE     '.
007400     05  S2H2-COL3           PIC X(13)  VALUE '(6 dp)       '.
007500     05  S2H2-COL4           PIC X(13)  VALUE '(4 dp)       '.
007600     05  FILLER              PIC X(57)  VALUE SPACES.
007700*
007800*    SECTION 2 HEADING LINE 3 - UNDERSCORE RULE.
007900 01  WS-RPT-S2-HDG3.
008000     05  S2H3-COL1           PIC X(07)  VALUE '-----  '.
008100     05  S2H3-COL2           PIC X(10)  VALUE '--------  '.
008200     05  S2H3-COL3           PIC X(13)  VALUE '-----------  '.
008300     05  S2H3-COL4           PIC X(13)  VALUE '-----------  '.
008400     05  FILLER              PIC X(57)  VALUE SPACES.
008500*
008600*    ONE LINE PER ANSWERED QUERY - WRITTEN BY 2000-PROCESS-
008700*    QUERIES AFTER 2200/2300 COMPUTE THE YIELD AND RATIO.
008800*    S2D-PE-AREA CARRIES EITHER THE NUMERIC P/E (SEE THE
008900*    S2D-PE-NUM REDEFINITION BELOW) OR THE ZERO-DIVIDEND ERROR
009000*    TEXT MOVED BY 2300 WHEN WS-PE-ERROR IS SET (TR-120).
009100 01  WS-RPT-S2-DETAIL.
009200     05  S2D-SYMBOL          PIC X(07).
009300     05  S2D-PRICE           PIC ZZZZZZZ9.
009400     05  FILLER              PIC X(02)  VALUE SPACES.
009500     05  S2D-DIV-YIELD       PIC ZZZ9.999999.
009600     05  FILLER              PIC X(02)  VALUE SPACES.
009700     05  S2D-PE-AREA         PIC X(24)  VALUE SPACES.
009800*        NUMERIC OVERLAY OF S2D-PE-AREA - 2300 MOVES THE
009900*        COMPUTED RATIO TO S2D-PE-VALUE ON THE NORMAL PATH,
010000*        OR MOVES TEXT DIRECTLY TO S2D-PE-AREA ON THE ERROR PATH.
010100     05  S2D-PE-NUM REDEFINES S2D-PE-AREA.
010200         10  S2D-PE-VALUE        PIC ZZZZZ9.9999.
010300         10  FILLER              PIC X(13).
010400     05  FILLER              PIC X(46)  VALUE SPACES.
