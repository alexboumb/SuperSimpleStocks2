000100******************************************************************
000200*  STKTRD  --  GBCE STOCK TRADE RECORD LAYOUT                    *
000300*  ONE ROW PER TRADE.  STKVAL01 READS THESE SEQUENTIALLY AND     *
000400*  POSTS THE QUALIFYING ONES (SEE 1200-POST-TRADE) INTO THE      *
000500*  5-MINUTE VWSP WINDOW.  THIS IS THE SAME TRADE FEED RECORD     *
000600*  THE SETTLEMENT AND BROKER-RECONCILIATION JOBS COPY - STKVAL01 *
000700*  ONLY USES THE SYMBOL/TIMESTAMP/QUANTITY/PRICE/BUY-SELL FIELDS.*
000800******************************************************************
000900*  CHANGE LOG                                                     STKTRD  
001000*  10-03-1989  SP   ORIG   INITIAL LAYOUT FOR GBCE TRADE FEED     STKTRD  
001100*  22-11-1991  SP   TR-114 ADDED BUY-SELL INDICATOR               STKTRD  
001200*  14-02-1996  RDM  TR-230 WIDENED QUANTITY/PRICE TO 9(08)        STKTRD  
001300*  09-10-1997  RDM  TR-241 ADDED EXCHANGE/CCY, ORDER-TYPE AND THE STKTRD  
001400*                    SETTLEMENT-DATE BLOCK FOR THE SETTLEMENT
001500*                    RECONCILIATION JOB THAT COPIES THIS MEMBER -
001600*                    APPENDED AFTER BUY-SELL SO THE FEED LAYOUT
001700*                    SYMBOL/TIMESTAMP/QUANTITY/PRICE/BUY-SELL
001800*                    STAYS CONTIGUOUS AT THE FRONT.
001900*  12-09-2002  TLC  TR-280 ADDED BROKER/COUNTERPARTY/TICKET AND   STKTRD  
002000*                    THE SOURCE-SYSTEM/BATCH-RUN-ID AUDIT FIELDS
002100*                    THE FEED-CAPTURE TEAM NEEDED FOR TRACING.
002200*  17-04-2003  DPK  TR-281 ONE FIELD RESERVED FOR EXPANSION -     STKTRD  
002300*                    FEED-CAPTURE TEAM IS ADDING A VENUE CODE
002400*                    NEXT RELEASE.
002500*  09-08-2003  DPK  TR-284 TR-241'S EXCHANGE/CCY/ORDER-TYPE BLOCK STKTRD  
002600*                    WAS SITTING BETWEEN TRD-TIMESTAMP AND
002700*                    TRD-QUANTITY, SPLITTING THE FEED'S
002800*                    SYMBOL/TIMESTAMP/QUANTITY/PRICE/BUY-SELL
002900*                    FIELDS ACROSS THE EXTENSION BYTES.  MOVED
003000*                    THE BLOCK TO AFTER BUY-SELL - NO WIDTH OR
003100*                    FIELD CHANGE, LAYOUT ONLY.  TRADE-IN FEED
003200*                    WAS BUILDING TICKETS ON THE OLD LAYOUT AND
003300*                    TRD-QUANTITY/TRD-PRICE WERE MISALIGNED,
003400*                    CORRUPTING THE VWSP ACCUMULATION.
003500******************************************************************
003600*    KEY FIELD - 1120-VALIDATE-TRADE-REC REJECTS A BLANK SYMBOL
003700*    BEFORE EVEN LOOKING AT THE REST OF THE TICKET.
003800 01  STK-TRADE-REC.
003900     05  TRD-STOCK-SYMBOL        PIC X(03).
004000*    CCYYMMDDHHMMSS (Y2K01) - THE VWSP 5-MINUTE WINDOW TEST IN
004100*    1320-ACCUM-ONE-TRADE-LINE COMPARES THIS FIELD DIRECTLY
004200*    AGAINST WS-WINDOW-START-NUM, NO DATE-PARTS NEEDED.
004300     05  TRD-TIMESTAMP           PIC 9(14).
004400*    DATE/TIME-PARTS OVERLAY - CARRIED FOR THE TRACE DISPLAY IN
004500*    1200-POST-TRADE AND ANY FUTURE HOUR/MINUTE REPORTING.
004600     05  TRD-TS-PARTS REDEFINES TRD-TIMESTAMP.
004700         10  TRD-TS-CCYYMMDD     PIC 9(08).
004800         10  TRD-TS-HH           PIC 9(02).
004900         10  TRD-TS-MIN          PIC 9(02).
005000         10  TRD-TS-SS           PIC 9(02).
005100*    THE TWO FIELDS THE VWSP FORMULA ACTUALLY ACCUMULATES -
005200*    SEE 1320-ACCUM-ONE-TRADE-LINE.  WIDENED TO 9(08) BY TR-230
005300*    WHEN A SINGLE-DAY BLOCK TRADE OVERFLOWED THE OLD 9(06).
005400     05  TRD-QUANTITY            PIC 9(08).
005500     05  TRD-PRICE               PIC 9(08).
005600*    BUY/SELL INDICATOR (TR-114) - STKVAL01 DOES NOT DISTINGUISH
005700*    BUY FROM SELL FOR VWSP, BOTH SIDES OF A TRADE VALUE THE
005800*    SAME STOCK AT THE SAME PRICE.  CARRIED FOR THE
005900*    BROKER-RECONCILIATION JOB THAT SHARES THIS MEMBER.
006000     05  TRD-BUY-SELL            PIC X(01).
006100         88  TRD-IS-BUY              VALUE 'B'.
006200         88  TRD-IS-SELL             VALUE 'S'.
006300*    SYMBOL/TIMESTAMP/QUANTITY/PRICE/BUY-SELL ABOVE ARE THE ONLY
006400*    FIELDS THE GBCE TRADE-IN FEED IS CONTRACTED TO SUPPLY
006500*    CONTIGUOUSLY (TR-284) - EVERYTHING FROM HERE DOWN IS AN
006600*    EXTENSION APPENDED FOR SIBLING JOBS THAT COPY THIS SAME
006700*    MEMBER.  STKVAL01 NEVER READS PAST THIS POINT.
006800*    EXCHANGE/CCY - NOT READ BY STKVAL01, CARRIED FOR THE
006900*    SETTLEMENT RECONCILIATION JOB (TR-241).
007000     05  TRD-EXCHANGE-CDE        PIC X(04) VALUE 'GBCE'.
007100     05  TRD-CCY-CDE             PIC X(03) VALUE 'GBP'.
007200*    ORDER-TYPE (TR-241) - MARKET/LIMIT FLAG FOR THE SETTLEMENT
007300*    JOB.  STKVAL01 POSTS A TRADE THE SAME WAY REGARDLESS.
007400     05  TRD-ORDER-TYPE          PIC X(01) VALUE 'M'.
007500         88  TRD-ORDER-MARKET        VALUE 'M'.
007600         88  TRD-ORDER-LIMIT         VALUE 'L'.
007700*    SETTLEMENT-DATE/PARTS (TR-241) - SETTLEMENT JOB FIELD ONLY.
007800     05  TRD-SETTLEMENT-DATE     PIC 9(08) VALUE ZERO.
007900     05  TRD-SETTLE-DT-PARTS REDEFINES TRD-SETTLEMENT-DATE.
008000         10  TRD-SETTLE-CCYY     PIC 9(04).
008100         10  TRD-SETTLE-MM       PIC 9(02).
008200         10  TRD-SETTLE-DD       PIC 9(02).
008300*    BROKER/COUNTERPARTY/TICKET (TR-280) - TRACING FIELDS FOR
008400*    THE FEED-CAPTURE TEAM, NOT USED BY ANY STKVAL01 FORMULA.
008500     05  TRD-BROKER-ID           PIC X(06) VALUE SPACES.
008600     05  TRD-COUNTERPARTY-ID     PIC X(06) VALUE SPACES.
008700     05  TRD-TICKET-NO           PIC 9(08) VALUE ZERO.
008800*    FEED-CAPTURE AUDIT TRAIL (TR-280) - WHICH UPSTREAM SYSTEM
008900*    AND BATCH RUN CAPTURED THIS TICKET.  NOT READ HERE.
009000     05  TRD-AUDIT-BLOCK.
009100         10  TRD-SOURCE-SYSTEM       PIC X(04) VALUE SPACES.
009200         10  TRD-BATCH-RUN-ID        PIC X(08) VALUE SPACES.
009300         10  TRD-LOAD-DATE           PIC 9(08) VALUE ZERO.
009400         10  TRD-LOAD-TIME           PIC 9(06) VALUE ZERO.
009500*    RESERVED-1 (TR-281) - VENUE-CODE EXPANSION SLOT FLAGGED IN
009600*    THE CHANGE LOG ABOVE, STILL UNCLAIMED.                       STKTRD  
009700     05  TRD-RESERVED-1          PIC X(10) VALUE SPACES.
009800     05  FILLER                  PIC X(04) VALUE SPACES.
