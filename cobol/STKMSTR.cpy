000100******************************************************************
000200*  STKMSTR  --  GBCE STOCK MASTER RECORD LAYOUT                  *
000300*  ONE ROW PER STOCK SYMBOL.  LOADED ONCE AT THE TOP OF THE
000400*  STKVAL01 RUN INTO THE IN-MEMORY WS-MASTER-TABLE (OCCURS 5).
000500*  THIS IS THE SAME WIDE MASTER RECORD THE REFERENCE-DATA TEAM
000600*  MAINTAINS - STKVAL01 ONLY PICKS OFF THE DIVIDEND/PAR FIELDS
000700*  IT NEEDS, THE REST RIDE ALONG FOR THE OTHER JOBS THAT COPY
000800*  THIS MEMBER (CROSS-REFERENCE AND SETTLEMENT REPORTING).
000900******************************************************************
001000*  CHANGE LOG                                                     STKMSTR
001100*  10-03-1989  SP   ORIG   INITIAL LAYOUT FOR GBCE MASTER FILE    STKMSTR
001200*  22-11-1991  SP   TR-114 ADDED FIXED-DIVIDEND-PCT FOR PREFERRED STKMSTR
001300*  14-02-1996  RDM  TR-230 WIDENED PAR VALUE TO 9(08), WAS 9(06)  STKMSTR
001400*  09-10-1997  RDM  TR-241 ADDED EXCHANGE/CCY/SECTOR AND THE      STKMSTR
001500*                    LISTING-DATE BLOCK FOR THE CROSS-REFERENCE
001600*                    REPORT THAT RUNS OFF THIS SAME MEMBER -
001700*                    APPENDED AFTER PAR-VALUE SO THE FEED LAYOUT
001800*                    SYMBOL/TYPE/LAST-DIVIDEND/FIXED-DIV-PCT/
001900*                    PAR-VALUE STAYS CONTIGUOUS AT THE FRONT.
002000*  12-09-2002  TLC  TR-280 ADDED STATUS-CDE, PRIOR-DIVIDEND/PCT   STKMSTR
002100*                    CARRY-FORWARD FIELDS AND THE AUDIT BLOCK -
002200*                    RECORD WAS TOO NARROW FOR THE NEW YEAR-END
002300*                    DIVIDEND-CHANGE RECONCILIATION JOB.
002400*  17-04-2003  DPK  TR-281 TWO FIELDS RESERVED FOR EXPANSION -    STKMSTR
002500*                    REFERENCE-DATA TEAM EXPECTS A BOARD-LOT
002600*                    AND MARKET-MAKER FIELD NEXT RELEASE.
002700*  09-08-2003  DPK  TR-284 TR-241'S EXCHANGE/CCY/SECTOR/LISTING   STKMSTR
002800*                    BLOCK WAS SITTING BETWEEN STK-TYPE AND
002900*                    STK-LAST-DIVIDEND, SPLITTING THE FEED'S
003000*                    SYMBOL/TYPE/DIVIDEND/PCT/PAR FIELDS ACROSS
003100*                    THE EXTENSION BYTES.  MOVED THE WHOLE TR-241/
003200*                    TR-280/TR-281 EXTENSION BLOCK TO AFTER
003300*                    PAR-VALUE - NO WIDTH OR FIELD CHANGE, LAYOUT
003400*                    ONLY.  STOCKMST FEED WAS BUILDING ROWS ON
003500*                    THE OLD LAYOUT AND PAR-VALUE WAS LANDING ON
003600*                    TOP OF LISTING-DD, ZEROING IT AND REJECTING
003700*                    EVERY ROW AT 1010-LOAD-ONE-MASTER-REC.
003800******************************************************************
003900*    KEY FIELD - 1010-LOAD-ONE-MASTER-REC REJECTS ANY ROW WHERE
004000*    THIS IS BLANK RATHER THAN LOAD A SEARCHABLE-BY-NOTHING ROW.
004100 01  STK-MASTER-REC.
004200     05  STK-SYMBOL              PIC X(03).
004300         88  STK-SYMBOL-VALID        NOT = SPACES.
004400*    COMMON/PREFERRED - DRIVES 2200-COMPUTE-DIV-YIELD'S EVALUATE
004500*    AND IS TESTED AGAINST SPECIAL-NAMES STOCK-TYPE-CLASS ON LOAD.
004600     05  STK-TYPE                PIC X(01).
004700         88  STK-TYPE-COMMON         VALUE 'C'.
004800         88  STK-TYPE-PREFERRED      VALUE 'P'.
004900*    LAST-DIVIDEND / FIXED-DIV-PCT - THE TWO FIELDS STKVAL01
005000*    ACTUALLY VALUES AGAINST (2200-COMPUTE-DIV-YIELD).  ZERO
005100*    LAST-DIVIDEND ON A COMMON STOCK DRIVES THE P-E ERROR
005200*    OVERLAY IN 2300 RATHER THAN A DIVIDE-BY-ZERO (TR-120).
005300     05  STK-LAST-DIVIDEND       PIC 9(08).
005400         88  STK-LAST-DIV-ZERO       VALUE 0.
005500     05  STK-FIXED-DIV-PCT       PIC 9(03)V9(04).
005600*    PAR-VALUE - NOT CURRENTLY USED BY ANY STKVAL01 FORMULA, BUT
005700*    CARRIED AT PRODUCTION WIDTH (TR-230) SINCE THE SETTLEMENT
005800*    RECONCILIATION JOB THAT SHARES THIS MEMBER NEEDS IT.
005900     05  STK-PAR-VALUE           PIC 9(08).
006000         88  STK-PAR-VALUE-OK        VALUES 1 THRU 99999999.
006100*    SYMBOL/TYPE/LAST-DIVIDEND/FIXED-DIV-PCT/PAR-VALUE ABOVE ARE
006200*    THE ONLY FIELDS THE GBCE STOCKMST FEED IS CONTRACTED TO
006300*    SUPPLY CONTIGUOUSLY (TR-284) - EVERYTHING FROM HERE DOWN IS
006400*    AN EXTENSION APPENDED FOR SIBLING JOBS THAT COPY THIS SAME
006500*    MEMBER.  STKVAL01 NEVER READS PAST THIS POINT.
006600*    EXCHANGE/CURRENCY CARRY-ALONG FIELDS FOR THE CROSS-REFERENCE
006700*    AND SETTLEMENT JOBS - ALWAYS GBCE/GBP ON THIS MASTER TODAY,
006800*    LEFT VARIABLE SINCE TR-241 IN CASE GBCE EVER LISTS DUAL.
006900     05  STK-EXCHANGE-CDE        PIC X(04) VALUE 'GBCE'.
007000     05  STK-CCY-CDE             PIC X(03) VALUE 'GBP'.
007100*    SECTOR-CDE FEEDS THE CROSS-REFERENCE REPORT ONLY - STKVAL01
007200*    NEVER READS IT.
007300     05  STK-SECTOR-CDE          PIC X(02) VALUE SPACES.
007400*    STKVAL01 DOES NOT TEST STATUS-CDE - A SUSPENDED OR DELISTED
007500*    STOCK STILL VALUES NORMALLY IF IT HAS TRADES OR A QUERY
007600*    AGAINST IT.  REFERENCE-DATA OWNS WHAT STATUS MEANS.
007700     05  STK-STATUS-CDE          PIC X(01) VALUE 'A'.
007800         88  STK-STATUS-ACTIVE       VALUE 'A'.
007900         88  STK-STATUS-SUSPENDED    VALUE 'S'.
008000         88  STK-STATUS-DELISTED     VALUE 'D'.
008100*    LISTING-DATE/PARTS - CROSS-REFERENCE REPORT FIELD ONLY
008200*    (TR-241).  REDEFINITION FOLLOWS THE SHOP'S USUAL CCYY/MM/DD
008300*    DATE-PARTS PATTERN SO A DATE-COMPARE ROUTINE CAN SUBSCRIPT
008400*    INTO IT WITHOUT UNSTRING.
008500     05  STK-LISTING-DATE        PIC 9(08) VALUE ZERO.
008600     05  STK-LISTING-DT-PARTS REDEFINES STK-LISTING-DATE.
008700         10  STK-LISTING-CCYY    PIC 9(04).
008800         10  STK-LISTING-MM      PIC 9(02).
008900         10  STK-LISTING-DD      PIC 9(02).
009000*    PRIOR-PERIOD CARRY-FORWARD PAIR (TR-280) - USED BY THE
009100*    YEAR-END DIVIDEND-CHANGE RECONCILIATION JOB, NOT BY
009200*    STKVAL01.
009300     05  STK-PREV-LAST-DIVIDEND  PIC 9(08) VALUE ZERO.
009400     05  STK-PREV-FIXED-DIV-PCT  PIC 9(03)V9(04) VALUE ZERO.
009500*    BOARD-LOT-SIZE (TR-281) - MINIMUM TRADEABLE UNIT SIZE ON
009600*    THE GBCE ORDER BOOK.  NOT A STKVAL01 FIELD.
009700     05  STK-BOARD-LOT-SIZE      PIC 9(06) VALUE ZERO.
009800*    MAINTENANCE-AUDIT TRAIL (TR-280) - WHO/WHAT JOB LAST TOUCHED
009900*    THIS ROW ON THE REFERENCE-DATA SYSTEM.  READ BY NOTHING IN
010000*    THIS RUN.
010100     05  STK-AUDIT-BLOCK.
010200         10  STK-LAST-MAINT-DATE     PIC 9(08) VALUE ZERO.
010300         10  STK-LAST-MAINT-USER     PIC X(08) VALUE SPACES.
010400         10  STK-LAST-MAINT-JOB      PIC X(08) VALUE SPACES.
010500*    RESERVED-1/2 (TR-281) - BOARD-LOT/MARKET-MAKER EXPANSION
010600*    SLOTS FLAGGED IN THE CHANGE LOG ABOVE, STILL UNCLAIMED.      STKMSTR
010700     05  STK-RESERVED-1          PIC X(10) VALUE SPACES.
010800     05  STK-RESERVED-2          PIC X(10) VALUE SPACES.
010900     05  FILLER                  PIC X(05) VALUE SPACES.
